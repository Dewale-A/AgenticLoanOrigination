000100*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1987
000200*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1987
000300*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1987
000400**************************************************************
000500*  LNAPP1100-REC  -  LOAN APPLICATION INTAKE RECORD           *
000600*  ONE RECORD PER APPLICATION RECEIVED FROM THE ORIGINATION   *
000700*  FRONT END.  RECORDS ARE NOT KEYED ON DISK - PROCESSED IN   *
000800*  THE ORDER THEY ARRIVE ON THE APPLICATIONS FILE.  FIELD     *
000900*  ORDER BELOW IS THE ACTUAL BYTE LAYOUT - DO NOT RESEQUENCE  *
001000*  WITHOUT COORDINATING WITH THE FRONT END TEAM.              *
001100**************************************************************
001200* 03/02/87  RTW  INITIAL VERSION FOR CONSUMER LOAN PROGRAM
001300* 11/14/89  RTW  ADDED EMPLOYMENT / BANKRUPTCY FIELDS PER
001400*                UNDERWRITING REQUEST #114
001500* 07/09/92  DLH  ADDED MAILING ADDRESS BLOCK, STATE/ZIP SPLIT
001600* 02/18/99  JMK  Y2K - APPLICATION-DATE AND DATE-OF-BIRTH NOW
001700*                CARRY FULL 4-DIGIT YEAR (WAS YY)  TKT# Y2K-048
001800**************************************************************
001900 01  LNAPP1100-REC.
002000     05  LNAPP-APPLICATION-ID          PIC X(10).
002100     05  LNAPP-APPLICATION-DATE        PIC X(10).
002200     05  LNAPP-APPLICATION-DATE-R
002300             REDEFINES LNAPP-APPLICATION-DATE.
002400         10  LNAPP-APP-DATE-YYYY       PIC X(4).
002500         10  FILLER                    PIC X.
002600         10  LNAPP-APP-DATE-MM         PIC X(2).
002700         10  FILLER                    PIC X.
002800         10  LNAPP-APP-DATE-DD         PIC X(2).
002900     05  LNAPP-LOAN-PURPOSE            PIC X(20).
003000     05  LNAPP-REQUESTED-AMOUNT        PIC 9(7)V99.
003100     05  LNAPP-REQUESTED-TERM-MONTHS   PIC 9(3).
003200*--------------------------------------------------------------
003300*   APPLICANT IDENTIFICATION AND CONTACT BLOCK
003400*--------------------------------------------------------------
003500     05  LNAPP-FIRST-NAME              PIC X(15).
003600     05  LNAPP-LAST-NAME               PIC X(20).
003700     05  LNAPP-DATE-OF-BIRTH           PIC X(10).
003800     05  LNAPP-DATE-OF-BIRTH-R
003900             REDEFINES LNAPP-DATE-OF-BIRTH.
004000         10  LNAPP-DOB-YYYY            PIC X(4).
004100         10  FILLER                    PIC X.
004200         10  LNAPP-DOB-MM              PIC X(2).
004300         10  FILLER                    PIC X.
004400         10  LNAPP-DOB-DD              PIC X(2).
004500     05  LNAPP-SSN-LAST-FOUR           PIC X(4).
004600     05  LNAPP-EMAIL                   PIC X(30).
004700     05  LNAPP-PHONE                   PIC X(12).
004800     05  LNAPP-ADDRESS                 PIC X(30).
004900     05  LNAPP-CITY                    PIC X(20).
005000     05  LNAPP-STATE                   PIC X(2).
005100     05  LNAPP-ZIP-CODE                PIC X(5).
005200*--------------------------------------------------------------
005300*   EMPLOYMENT AND INCOME BLOCK
005400*--------------------------------------------------------------
005500     05  LNAPP-EMPLOYMENT-STATUS       PIC X(13).
005600     05  LNAPP-EMPLOYER-NAME           PIC X(25).
005700     05  LNAPP-JOB-TITLE               PIC X(25).
005800     05  LNAPP-YEARS-EMPLOYED          PIC 9(2)V9.
005900     05  LNAPP-MONTHLY-INCOME          PIC 9(6)V99.
006000*--------------------------------------------------------------
006100*   CREDIT BUREAU AND OBLIGATIONS BLOCK
006200*--------------------------------------------------------------
006300     05  LNAPP-CREDIT-SCORE            PIC 9(3).
006400     05  LNAPP-CREDIT-SCORE-X REDEFINES LNAPP-CREDIT-SCORE
006500                                        PIC X(3).
006600     05  LNAPP-ANNUAL-INCOME           PIC 9(7)V99.
006700     05  LNAPP-MONTHLY-DEBT-PAYMENTS   PIC 9(6)V99.
006800     05  LNAPP-BANK-ACCOUNT-BALANCE    PIC 9(7)V99.
006900     05  LNAPP-EXISTING-LOANS          PIC 9(2).
007000     05  LNAPP-BANKRUPTCIES            PIC 9(1).
007100     05  LNAPP-LATE-PAYMENTS-LAST-YR   PIC 9(2).
007200*--------------------------------------------------------------
007300*   END OF DEFINED FIELDS - SPACE RESERVED FOR FUTURE
007400*   UNDERWRITING ADD-ONS WITHOUT AN EXPAND OF THE FILE
007500*--------------------------------------------------------------
007600     05  FILLER                        PIC X(30).
