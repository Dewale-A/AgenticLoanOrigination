000100**************************************************************
000200*  LNDEC2000-REC  -  LOAN ORIGINATION DECISION RECORD         *
000300*  ONE RECORD WRITTEN PER APPLICATION BY LNORIG2000.  THIS    *
000400*  MEMBER IS COPIED DIRECTLY UNDER THE DECISIONS-FILE FD IN   *
000500*  LNORIG2000, THE SAME AS THE OLD MB-REC LAYOUT WAS COPIED   *
000600*  UNDER THE MBILL OUT-FILE.                                 *
000700**************************************************************
000800* 03/02/87  RTW  INITIAL VERSION
000900* 09/21/93  DLH  SPLIT DECISION-REASON OUT OF RECOMMENDATION
001000*                TEXT SO DOWNSTREAM STMT PRINT CAN TRUNCATE
001100*                INDEPENDENTLY              TKT# UW-0231
001200* 02/18/99  JMK  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD,
001300*                NO CHANGE REQUIRED          TKT# Y2K-048
001400**************************************************************
001500 01  LNDEC2000-REC.
001600     05  LNDEC-APPLICATION-ID          PIC X(10).
001700     05  LNDEC-APPLICATION-ID-R
001800             REDEFINES LNDEC-APPLICATION-ID.
001900         10  LNDEC-APP-ID-PREFIX       PIC X(3).
002000         10  LNDEC-APP-ID-NUMBER       PIC X(7).
002100     05  LNDEC-DECISION-STATUS         PIC X(20).
002200     05  LNDEC-CREDIT-TIER             PIC X(10).
002300     05  LNDEC-RISK-SCORE              PIC 9(3)V9.
002400     05  LNDEC-RISK-LEVEL              PIC X(10).
002500     05  LNDEC-PROPOSED-DTI-PCT        PIC 9(3)V99.
002600     05  LNDEC-INTEREST-RATE           PIC 9(2)V99.
002700     05  LNDEC-MONTHLY-PAYMENT         PIC 9(6)V99.
002800     05  LNDEC-TOTAL-INTEREST          PIC 9(7)V99.
002900     05  LNDEC-TOTAL-REPAYMENT         PIC 9(8)V99.
003000     05  LNDEC-TOTAL-REPAYMENT-R
003100             REDEFINES LNDEC-TOTAL-REPAYMENT.
003200         10  LNDEC-TOT-REPAY-WHOLE     PIC 9(8).
003300         10  LNDEC-TOT-REPAY-CENTS     PIC 99.
003400     05  LNDEC-DECISION-REASON         PIC X(40).
003500     05  FILLER                        PIC X(26).
