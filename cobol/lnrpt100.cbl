000100**************************************************************
000200*  LNRPT100  -  LOAN ORIGINATION DECISION REPORT LINE LAYOUTS *
000300*  BUILT IN WORKING-STORAGE, MOVED TO REPORT-LINE (PIC X(132)) *
000400*  ON THE REPORT-FILE FD, ONE LAYOUT PER LINE TYPE.            *
000500**************************************************************
000600* 03/02/87  RTW  INITIAL VERSION
000700* 05/30/90  DLH  WIDENED APPLICANT NAME FOR HYPHENATED LAST
000800*                NAMES                      TKT# UW-0098
000900* 09/12/13  SMT  WIDENED PAYMENT, TOTAL INTEREST AND THE RUN
001000*                COUNTER FIELDS ON THE TOTALS LINES - LEADING
001100*                DIGIT WAS TRUNCATING ON LARGE PAYMENTS AND ON
001200*                HIGH RUN VOLUMES             TKT# UW-0803
001300**************************************************************
001400 01  LNRPT-HDR-LINE.
001500     05  FILLER                     PIC X(40)  VALUE SPACES.
001600     05  LNRPT-HDR-TITLE             PIC X(32)
001700             VALUE 'LOAN ORIGINATION DECISION REPORT'.
001800     05  FILLER                      PIC X(10)  VALUE SPACES.
001900     05  LNRPT-HDR-RUNDATE-LIT       PIC X(9)   VALUE 'RUN DATE '.
002000     05  LNRPT-HDR-RUNDATE           PIC X(10).
002100     05  FILLER                      PIC X(31)  VALUE SPACES.
002200
002300 01  LNRPT-INV-LINE.
002400     05  LNRPT-INV-ID                PIC X(10).
002500     05  FILLER                      PIC X(2)   VALUE SPACES.
002600     05  LNRPT-INV-NAME               PIC X(36).
002700     05  FILLER                      PIC X(2)   VALUE SPACES.
002800     05  LNRPT-INV-AMOUNT             PIC $Z,ZZZ,ZZ9.99.
002900     05  FILLER                      PIC X(4)   VALUE SPACES.
003000     05  LNRPT-INV-CR-SCORE           PIC ZZ9.
003100     05  FILLER                      PIC X(62)  VALUE SPACES.
003200
003300 01  LNRPT-DEC-LINE-1.
003400     05  FILLER                      PIC X(3)   VALUE '  >'.
003500     05  LNRPT-DEC1-ID                PIC X(10).
003600     05  FILLER                      PIC X(2)   VALUE SPACES.
003700     05  LNRPT-DEC1-STATUS-LIT       PIC X(9)   VALUE 'DECISION '.
003800     05  LNRPT-DEC1-STATUS           PIC X(20).
003900     05  LNRPT-DEC1-TIER-LIT         PIC X(6)   VALUE 'TIER  '.
004000     05  LNRPT-DEC1-TIER             PIC X(10).
004100     05  FILLER                      PIC X(72)  VALUE SPACES.
004200
004300 01  LNRPT-DEC-LINE-2.
004400     05  FILLER                      PIC X(6)   VALUE SPACES.
004500     05  LNRPT-DEC2-RISK-LIT         PIC X(11)
004600             VALUE 'RISK SCORE '.
004700     05  LNRPT-DEC2-RISK-SCORE       PIC ZZ9.9.
004800     05  FILLER                      PIC X(1)   VALUE SPACES.
004900     05  LNRPT-DEC2-RISK-LEVEL       PIC X(10).
005000     05  LNRPT-DEC2-DTI-LIT          PIC X(16)
005100             VALUE 'CURR/PROP DTI   '.
005200     05  LNRPT-DEC2-CURR-DTI         PIC ZZ9.99.
005300     05  FILLER                      PIC X(1)   VALUE '/'.
005400     05  LNRPT-DEC2-PROP-DTI         PIC ZZ9.99.
005500     05  FILLER                      PIC X(1)   VALUE '%'.
005600     05  FILLER                      PIC X(69)  VALUE SPACES.
005700
005800 01  LNRPT-DEC-LINE-3.
005900     05  FILLER                      PIC X(6)   VALUE SPACES.
006000     05  LNRPT-DEC3-REC-LIT          PIC X(15)
006100             VALUE 'RECOMMENDATION '.
006200     05  LNRPT-DEC3-RECOMMENDATION   PIC X(40).
006300     05  FILLER                      PIC X(71)  VALUE SPACES.
006400
006500 01  LNRPT-DEC-LINE-4.
006600     05  FILLER                      PIC X(6)   VALUE SPACES.
006700     05  LNRPT-DEC4-AMT-LIT          PIC X(9)   VALUE 'APPROVED '.
006800     05  LNRPT-DEC4-AMOUNT           PIC $Z,ZZZ,ZZ9.99.
006900     05  LNRPT-DEC4-RATE-LIT         PIC X(6)   VALUE 'RATE  '.
007000     05  LNRPT-DEC4-RATE             PIC Z9.99.
007100     05  FILLER                      PIC X(1)   VALUE '%'.
007200     05  LNRPT-DEC4-TERM-LIT         PIC X(7)   VALUE 'TERM  '.
007300     05  LNRPT-DEC4-TERM             PIC ZZ9.
007400     05  LNRPT-DEC4-PMT-LIT          PIC X(9)   VALUE 'PAYMENT '.
007500     05  LNRPT-DEC4-PAYMENT          PIC ZZZ,ZZ9.99.               UW-0803
007600     05  FILLER                      PIC X(63)  VALUE SPACES.
007700
007800 01  LNRPT-DEC-LINE-5.
007900     05  FILLER                      PIC X(6)   VALUE SPACES.
008000     05  LNRPT-DEC5-INT-LIT          PIC X(16)
008100             VALUE 'TOTAL INTEREST  '.
008200     05  LNRPT-DEC5-TOT-INTEREST     PIC ZZZZ,ZZ9.99.              UW-0803
008300     05  LNRPT-DEC5-REPAY-LIT        PIC X(17)
008400             VALUE 'TOTAL REPAYMENT  '.
008500     05  LNRPT-DEC5-TOT-REPAYMENT    PIC ZZ,ZZZ,ZZ9.99.
008600     05  FILLER                      PIC X(69)  VALUE SPACES.
008700
008800 01  LNRPT-DEC-LINE-6.
008900     05  FILLER                      PIC X(6)   VALUE SPACES.
009000     05  LNRPT-DEC6-REASON-LIT       PIC X(8)   VALUE 'REASON  '.
009100     05  LNRPT-DEC6-REASON           PIC X(40).
009200     05  FILLER                      PIC X(78)  VALUE SPACES.
009300
009400 01  LNRPT-TOT-LINE-1.
009500     05  FILLER                     PIC X(1)  VALUE SPACES.
009600     05  LNRPT-TOT1-READ-LIT         PIC X(24) VALUE
009700             'APPLICATIONS READ .....'.
009800     05  LNRPT-TOT1-READ             PIC Z,ZZZ,ZZ9.                UW-0803
009900     05  FILLER                      PIC X(98) VALUE SPACES.
010000
010100 01  LNRPT-TOT-LINE-2.
010200     05  FILLER                     PIC X(1)  VALUE SPACES.
010300     05  LNRPT-TOT2-APPR-LIT         PIC X(24) VALUE
010400             'APPROVED ...............'.
010500     05  LNRPT-TOT2-APPR             PIC Z,ZZZ,ZZ9.                UW-0803
010600     05  LNRPT-TOT2-COND-LIT         PIC X(24) VALUE
010700             'APPROVED-W-COND ........'.
010800     05  LNRPT-TOT2-COND             PIC Z,ZZZ,ZZ9.                UW-0803
010900     05  FILLER                      PIC X(65) VALUE SPACES.
011000
011100 01  LNRPT-TOT-LINE-3.
011200     05  FILLER                     PIC X(1)  VALUE SPACES.
011300     05  LNRPT-TOT3-REFER-LIT        PIC X(24) VALUE
011400             'REFERRED ...............'.
011500     05  LNRPT-TOT3-REFER            PIC Z,ZZZ,ZZ9.                UW-0803
011600     05  LNRPT-TOT3-DENY-LIT         PIC X(24) VALUE
011700             'DENIED .................'.
011800     05  LNRPT-TOT3-DENY             PIC Z,ZZZ,ZZ9.                UW-0803
011900     05  FILLER                      PIC X(65) VALUE SPACES.
012000
012100 01  LNRPT-TOT-LINE-4.
012200     05  FILLER                     PIC X(1)  VALUE SPACES.
012300     05  LNRPT-TOT4-AMT-LIT          PIC X(24) VALUE
012400             'TOTAL DOLLARS APPROVED .'.
012500     05  LNRPT-TOT4-AMOUNT           PIC $ZZZ,ZZZ,ZZ9.99.
012600     05  FILLER                      PIC X(92) VALUE SPACES.
