000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNORIG2000.
000300 AUTHOR.        R T WALLIS.
000400 INSTALLATION.  CONSUMER LENDING SYSTEMS.
000500 DATE-WRITTEN.  03/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - CONSUMER LENDING DATA.
000800**************************************************************
000900*                    C H A N G E   L O G                     *
001000**************************************************************
001100* 03/02/87  RTW  INITIAL VERSION - READS APPLICATIONS FILE,
001200*                CREDIT CHECK, DTI, RISK SCORE, PRICE, DECIDE
001300* 03/19/87  RTW  ADDED CREDIT-TIER BREAKOUT FOR RATE BUILD-UP
001400* 08/04/88  RTW  CORRECTED BANKRUPTCY PENALTY - WAS CAPPING AT
001500*                25 INSTEAD OF 30          TKT# UW-0042
001600* 11/14/89  RTW  EMPLOYMENT RISK NOW KEYED OFF YEARS-EMPLOYED
001700*                PER REQUEST #114, WAS KEYED OFF JOB TITLE
001800* 07/09/92  DLH  ADDED MAILING ADDRESS TO INVENTORY LISTING
001900* 04/02/93  DLH  DECISION REPORT REWRITTEN TO 132 COLUMN FORM,
002000*                WAS 80 COLUMN              TKT# UW-0188
002100* 09/21/93  DLH  SPLIT RECOMMENDATION TEXT FROM DECISION REASON
002200*                SO DENY REASON PRINTS SEPARATELY  TKT# UW-0231
002300* 02/14/95  DLH  FIRST-PAYMENT INTEREST/PRINCIPAL SPLIT ADDED
002400*                TO SUPPORT NEW DISCLOSURE FORM  TKT# UW-0304
002500* 06/30/97  PNK  LOAN-TO-INCOME RATIO NOW FLOORED AT 999 WHEN
002600*                ANNUAL INCOME IS ZERO, WAS ABENDING ON DIVIDE
002700*                TKT# UW-0366
002800* 02/18/99  JMK  Y2K SWEEP - NO 2-DIGIT YEAR ARITHMETIC IN THIS
002900*                PROGRAM, NO CHANGE REQUIRED      TKT# Y2K-048
003000* 10/05/01  PNK  RATE BUILD-UP FLOOR RAISED TO 5.00% PER
003100*                INVESTOR GUIDELINE CHANGE        TKT# UW-0512
003200* 01/22/04  SMT  RISK SCORE AND COMPONENT SCORES NOW CARRIED TO
003300*                ONE DECIMAL, WAS WHOLE NUMBER ONLY TKT# UW-0588
003400* 05/11/08  SMT  AMORTIZATION MONTHLY RATE WIDENED TO 9
003500*                FRACTIONAL DIGITS FOR CENT-LEVEL ACCURACY ON
003600*                LONG TERM LOANS             TKT#
003700* 03/14/11  SMT  MOVED RUN-DATE EDIT PICTURE OUT FROM UNDER
003800*                WS-RUN-DATE - THE ACCEPT WAS WIPING OUT THE
003900*                SLASHES AND CENTURY LITERAL EVERY RUN
004000*                TKT# UW-0710
004100**************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CONSOLE IS CRT.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    APPLICATIONS FILE - ONE RECORD PER LOAN APPLICATION,
005000*    PROCESSED IN THE ORDER RECEIVED.
005100     SELECT APPLICATIONS-FILE ASSIGN TO LNAPPIN
005200             ORGANIZATION IS LINE SEQUENTIAL.
005300*    DECISIONS FILE - ONE OUTPUT RECORD PER APPLICATION.
005400     SELECT DECISIONS-FILE ASSIGN TO LNDECOUT
005500             ORGANIZATION IS LINE SEQUENTIAL.
005600*    PRINTED DECISION REPORT, 132 COLUMN FORM.
005700     SELECT REPORT-FILE ASSIGN TO LNDECRPT
005800             ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  APPLICATIONS-FILE
006400     RECORD CONTAINS 338 CHARACTERS
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS APPLICATION-IN-REC.
006700 01  APPLICATION-IN-REC                PIC X(338).
006800*
006900 FD  DECISIONS-FILE
007000     RECORD CONTAINS 156 CHARACTERS
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS LNDEC2000-REC.
007300     COPY LNDEC2000.
007400*
007500 FD  REPORT-FILE
007600     RECORD CONTAINS 132 CHARACTERS
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS REPORT-LINE.
007900 01  REPORT-LINE                       PIC X(132).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300     COPY LNAPP1100.
008400*
008500     COPY LNRPT100.
008600*
008700 01  WS-CONTROL-COUNTS.
008800     05  REC-CTR                       PIC 9(7)  COMP VALUE 0.
008900     05  WS-APPROVED-CTR                PIC 9(7)  COMP VALUE 0.
009000     05  WS-COND-CTR                    PIC 9(7)  COMP VALUE 0.
009100     05  WS-REFER-CTR                   PIC 9(7)  COMP VALUE 0.
009200     05  WS-DENIED-CTR                  PIC 9(7)  COMP VALUE 0.
009300     05  WS-TOTAL-APPROVED-AMT          PIC S9(9)V99 COMP-3
009400                                        VALUE 0.
009500    05  FILLER                         PIC X(4)  VALUE SPACES.
009600*
009700 01  WS-SWITCHES.
009800     05  EOF-SW                         PIC 9     VALUE 0.
009900         88  END-OF-APPLICATIONS            VALUE 1.
010000     05  WS-PRICED-SW                   PIC X     VALUE 'N'.
010100         88  WS-LOAN-WAS-PRICED             VALUE 'Y'.
010200    05  FILLER                         PIC X(2)  VALUE SPACES.
010300*
010400 01  WS-LENDING-PARMS.
010500     05  WS-MIN-CREDIT-SCORE             PIC 9(3)  COMP
010600                                        VALUE 620.
010700     05  WS-MAX-DTI-RATIO                PIC 9V9(4) COMP-3
010800                                        VALUE 0.4300.
010900     05  WS-MIN-INCOME                   PIC 9(7)  COMP
011000                                        VALUE 0030000.
011100     05  WS-BASE-INTEREST-RATE           PIC 99V99 COMP-3
011200                                        VALUE 7.50.
011300    05  FILLER                         PIC X(4)  VALUE SPACES.
011400*
011500 01  WS-APPLICANT-NAME.
011600     05  WS-FULL-NAME                    PIC X(36).
011700    05  FILLER                         PIC X(4)  VALUE SPACES.
011800*
011900 01  WS-CREDIT-CHECK-AREAS.
012000     05  WS-CREDIT-TIER                  PIC X(10).
012100     05  WS-MEETS-MIN-SW                 PIC X     VALUE 'N'.
012200         88  WS-MEETS-MINIMUM                VALUE 'Y'.
012300    05  FILLER                         PIC X(2)  VALUE SPACES.
012400*
012500 01  WS-DTI-AREAS.
012600     05  WS-MONTHLY-INCOME                PIC S9(7)V99 COMP-3.
012700     05  WS-CURRENT-DTI                   PIC S9V9(4) COMP-3.
012800     05  WS-PROPOSED-DTI                  PIC S9V9(4) COMP-3.
012900     05  WS-CURRENT-DTI-PCT               PIC 9(3)V99.
013000     05  WS-PROPOSED-DTI-PCT              PIC 9(3)V99.
013100     05  WS-DTI-PASS-SW                   PIC X     VALUE 'N'.
013200         88  WS-DTI-PASSES                    VALUE 'Y'.
013300     05  WS-DTI-ASSESSMENT                 PIC X(12).
013400    05  FILLER                         PIC X(4)  VALUE SPACES.
013500*
013600 01  WS-RISK-SCORE-AREAS.
013700     05  WS-CREDIT-RISK                   PIC S9(3)V9 COMP-3.
013800     05  WS-DTI-RISK                      PIC S9(3)V9 COMP-3.
013900     05  WS-INCOME-RISK                   PIC S9(3)V9 COMP-3.
014000     05  WS-EMPLOYMENT-RISK                PIC S9(3)V9 COMP-3.
014100     05  WS-BANKRUPTCY-PENALTY             PIC S9(3)V9 COMP-3.
014200     05  WS-LOAN-TO-INCOME-RATIO            PIC S9(3)V9(4)
014300                                        COMP-3.
014400     05  WS-TOTAL-RISK-SCORE                PIC S9(3)V9
014500                                        COMP-3.
014600     05  WS-RISK-LEVEL                      PIC X(10).
014700     05  WS-RECOMMENDATION                  PIC X(40).
014800     05  WS-APPROVAL-LIKELIHOOD             PIC X(20).
014900    05  FILLER                         PIC X(4)  VALUE SPACES.
015000*
015100 01  WS-DECISION-AREAS.
015200     05  WS-DECISION-STATUS                 PIC X(20).
015300     05  WS-DECISION-REASON                 PIC X(40).
015400    05  FILLER                         PIC X(4)  VALUE SPACES.
015500*
015600 01  WS-PRICING-AREAS.
015700     05  WS-TIER-ADJUSTMENT                 PIC S9V99 COMP-3.
015800     05  WS-RISK-ADJUSTMENT                 PIC S9V99 COMP-3.
015900     05  WS-FINAL-RATE                      PIC S9(2)V99
016000                                        COMP-3.
016100     05  WS-MONTHLY-RATE                    PIC S9V9(9)            UW-0649
016200                                        COMP-3.
016300     05  WS-POWER-TERM                      PIC S9(3)V9(9)
016400                                        COMP-3 VALUE 1.
016500     05  WS-POWER-SUB                        PIC S9(3) COMP
016600                                        VALUE 0.
016700     05  WS-PROPOSED-PAYMENT                PIC S9(7)V99
016800                                        COMP-3.
016900     05  WS-TOTAL-REPAYMENT                  PIC S9(9)V99
017000                                        COMP-3.
017100     05  WS-TOTAL-INTEREST                   PIC S9(8)V99
017200                                        COMP-3.
017300     05  WS-FIRST-PMT-INTEREST                PIC S9(7)V99
017400                                        COMP-3.
017500     05  WS-FIRST-PMT-PRINCIPAL               PIC S9(7)V99
017600                                        COMP-3.
017700    05  FILLER                         PIC X(4)  VALUE SPACES.
017800*
017900 01  WS-RUN-DATE.
018000     05  WS-RUN-DATE-YY                      PIC 9(2).
018100     05  WS-RUN-DATE-MM                      PIC 9(2).
018200     05  WS-RUN-DATE-DD                       PIC 9(2).
018300    05  FILLER                         PIC X(2)  VALUE SPACES.
018400*
018500*    KEPT AS A SEPARATE 01-LEVEL RECORD, NOT SUBORDINATE TO
018600*    WS-RUN-DATE ABOVE - THE ACCEPT ... FROM DATE MOVES 6 BYTES
018700*    OF ALPHANUMERIC DATE INTO WHATEVER GROUP IT TARGETS AND
018800*    SPACE-FILLS THE REST OF THAT GROUP, WHICH USED TO WIPE OUT
018900*    THE SLASHES AND CENTURY LITERAL WHEN THEY WERE PART OF THE
019000*    SAME RECORD.                         TKT# UW-0710
019100 01  WS-RUN-DATE-EDIT.                                             UW-0710
019200     05  WS-RDE-MM                         PIC 9(2).
019300     05  FILLER                            PIC X VALUE '/'.
019400     05  WS-RDE-DD                         PIC 9(2).
019500     05  FILLER                            PIC X VALUE '/'.
019600     05  WS-RDE-CC                         PIC 9(2) VALUE 20.
019700     05  WS-RDE-YY                         PIC 9(2).
019800*
019900 PROCEDURE DIVISION.
020000*
020100 A010-MAIN-LINE.
020200     DISPLAY SPACES UPON CRT.
020300     DISPLAY '* * * * * BEGIN LNORIG2000 LOAN ORIGINATION RUN'
020400         UPON CRT.
020500     PERFORM A020-GET-RUN-DATE.
020600     OPEN INPUT  APPLICATIONS-FILE.
020700     OPEN OUTPUT DECISIONS-FILE.
020800     OPEN OUTPUT REPORT-FILE.
020900     PERFORM A100-WRITE-REPORT-HEADER.
021000     PERFORM READ-APPLICATION.
021100     PERFORM 001-MAIN THRU 001-MAIN-EXIT
021200         UNTIL END-OF-APPLICATIONS.
021300     PERFORM A900-END-RTN.
021400*
021500 A020-GET-RUN-DATE.
021600     ACCEPT WS-RUN-DATE FROM DATE.
021700     MOVE WS-RUN-DATE-MM          TO WS-RDE-MM.
021800     MOVE WS-RUN-DATE-DD          TO WS-RDE-DD.
021900     MOVE WS-RUN-DATE-YY          TO WS-RDE-YY.
022000*
022100 A100-WRITE-REPORT-HEADER.
022200     MOVE SPACES                  TO LNRPT-HDR-LINE.
022300     MOVE 'LOAN ORIGINATION DECISION REPORT'
022400                                   TO LNRPT-HDR-TITLE.
022500     MOVE WS-RUN-DATE-EDIT         TO LNRPT-HDR-RUNDATE.
022600     MOVE LNRPT-HDR-LINE           TO REPORT-LINE.
022700     WRITE REPORT-LINE.
022800*
022900 A900-END-RTN.
023000     DISPLAY 'FINAL TOTALS -' UPON CRT.
023100     DISPLAY 'APPLICATIONS READ      ' REC-CTR UPON CRT.
023200     DISPLAY 'APPROVED                ' WS-APPROVED-CTR
023300         UPON CRT.
023400     DISPLAY 'APPROVED WITH COND      ' WS-COND-CTR UPON CRT.
023500     DISPLAY 'REFERRED                ' WS-REFER-CTR UPON CRT.
023600     DISPLAY 'DENIED                  ' WS-DENIED-CTR UPON CRT.
023700     PERFORM B900-WRITE-TOTALS.
023800     CLOSE APPLICATIONS-FILE.
023900     CLOSE DECISIONS-FILE.
024000     CLOSE REPORT-FILE.
024100     STOP RUN.
024200*
024300 READ-APPLICATION.
024400     READ APPLICATIONS-FILE AT END
024500         MOVE 1 TO EOF-SW
024600     NOT AT END
024700         ADD 1 TO REC-CTR
024800         MOVE APPLICATION-IN-REC TO LNAPP1100-REC
024900     END-READ.
025000*
025100******************************************
025200*        START MAIN SECTION              *
025300******************************************
025400*
025500 001-MAIN.
025600     PERFORM B000-BUILD-APPLICANT-NAME.
025700     PERFORM B050-WRITE-INVENTORY-LINE.
025800     PERFORM B100-CREDIT-CHECK.
025900     PERFORM B200-DTI-CURRENT.
026000     PERFORM B400-RISK-SCORE.
026100     PERFORM B300-PRICE-LOAN.
026200     PERFORM B250-DTI-PROPOSED.
026300     PERFORM B450-DECISION-MAP.
026400     PERFORM B500-ASSEMBLE-DECISION.
026500     PERFORM B600-WRITE-DECISION.
026600     PERFORM B700-WRITE-DECISION-BLOCK.
026700     PERFORM B800-ACCUM-TOTALS.
026800     PERFORM READ-APPLICATION.
026900 001-MAIN-EXIT.
027000     EXIT.
027100*
027200******************************************
027300*   APPLICATION INTAKE / LISTING          *
027400******************************************
027500*
027600 B000-BUILD-APPLICANT-NAME.
027700     MOVE SPACES                      TO WS-FULL-NAME.
027800     STRING LNAPP-FIRST-NAME DELIMITED BY SPACE
027900            ' '                       DELIMITED BY SIZE
028000            LNAPP-LAST-NAME           DELIMITED BY SPACE
028100         INTO WS-FULL-NAME.
028200*
028300 B050-WRITE-INVENTORY-LINE.
028400     MOVE SPACES                       TO LNRPT-INV-LINE.
028500     MOVE LNAPP-APPLICATION-ID          TO LNRPT-INV-ID.
028600     MOVE WS-FULL-NAME                   TO LNRPT-INV-NAME.
028700     MOVE LNAPP-REQUESTED-AMOUNT          TO LNRPT-INV-AMOUNT.
028800     MOVE LNAPP-CREDIT-SCORE               TO LNRPT-INV-CR-SCORE.
028900     MOVE LNRPT-INV-LINE                    TO REPORT-LINE.
029000     WRITE REPORT-LINE.
029100*
029200******************************************
029300*   CREDIT CHECK EVALUATOR                *
029400******************************************
029500*
029600 B100-CREDIT-CHECK.
029700     MOVE 'N'                      TO WS-MEETS-MIN-SW.
029800     IF LNAPP-CREDIT-SCORE >= 620
029900         SET WS-MEETS-MINIMUM TO TRUE.
030000*
030100     IF LNAPP-CREDIT-SCORE >= 750
030200         MOVE 'EXCELLENT'          TO WS-CREDIT-TIER
030300     ELSE
030400     IF LNAPP-CREDIT-SCORE >= 700
030500         MOVE 'GOOD'               TO WS-CREDIT-TIER
030600     ELSE
030700     IF LNAPP-CREDIT-SCORE >= 650
030800         MOVE 'FAIR'               TO WS-CREDIT-TIER
030900     ELSE
031000     IF LNAPP-CREDIT-SCORE >= 620
031100         MOVE 'POOR'               TO WS-CREDIT-TIER
031200     ELSE
031300         MOVE 'SUBPRIME'           TO WS-CREDIT-TIER.
031400*
031500*    FACTOR FLAGS ARE NOT CARRIED ON THE OUTPUT RECORD - THEY
031600*    ONLY DRIVE THE RISK ENGINE'S RECOMMENDATION TEXT, SO THIS
031700*    PARAGRAPH DOES NOT BUILD A FACTOR LIST.  SCORE, BANKRUPTCY
031800*    AND LATE-PAYMENT THRESHOLDS ARE RE-TESTED DIRECTLY BY
031900*    B400-RISK-SCORE WHERE THEY FEED THE COMPONENT SCORES.
032000*
032100 B100-EXIT.
032200     EXIT.
032300*
032400******************************************
032500*   DTI CALCULATOR                        *
032600******************************************
032700*
032800 B200-DTI-CURRENT.
032900     IF LNAPP-ANNUAL-INCOME > 0
033000         COMPUTE WS-MONTHLY-INCOME ROUNDED =
033100                 LNAPP-ANNUAL-INCOME / 12
033200         COMPUTE WS-CURRENT-DTI =
033300                 LNAPP-MONTHLY-DEBT-PAYMENTS / WS-MONTHLY-INCOME
033400     ELSE
033500         MOVE 0                    TO WS-MONTHLY-INCOME
033600         MOVE 0                    TO WS-CURRENT-DTI.
033700     COMPUTE WS-CURRENT-DTI-PCT ROUNDED = WS-CURRENT-DTI * 100.
033800*
033900 B250-DTI-PROPOSED.
034000     IF LNAPP-ANNUAL-INCOME > 0
034100         COMPUTE WS-PROPOSED-DTI =
034200             (LNAPP-MONTHLY-DEBT-PAYMENTS + WS-PROPOSED-PAYMENT)
034300                  / WS-MONTHLY-INCOME
034400     ELSE
034500         MOVE 0                    TO WS-PROPOSED-DTI.
034600     COMPUTE WS-PROPOSED-DTI-PCT ROUNDED = WS-PROPOSED-DTI * 100.
034700*
034800     IF WS-PROPOSED-DTI NOT > WS-MAX-DTI-RATIO
034900         SET WS-DTI-PASSES TO TRUE
035000     ELSE
035100         MOVE 'N'                  TO WS-DTI-PASS-SW.
035200*
035300     IF WS-PROPOSED-DTI-PCT NOT > 20
035400         MOVE 'Excellent'          TO WS-DTI-ASSESSMENT
035500     ELSE
035600     IF WS-PROPOSED-DTI-PCT NOT > 35
035700         MOVE 'Good'               TO WS-DTI-ASSESSMENT
035800     ELSE
035900     IF WS-PROPOSED-DTI-PCT NOT > 43
036000         MOVE 'Acceptable'         TO WS-DTI-ASSESSMENT
036100     ELSE
036200         MOVE 'Too high'           TO WS-DTI-ASSESSMENT.
036300*
036400******************************************
036500*   RISK SCORING ENGINE                   *
036600******************************************
036700*
036800 B400-RISK-SCORE.
036900     IF LNAPP-CREDIT-SCORE >= 750
037000         MOVE 5                    TO WS-CREDIT-RISK
037100     ELSE
037200     IF LNAPP-CREDIT-SCORE >= 700
037300         MOVE 10                   TO WS-CREDIT-RISK
037400     ELSE
037500     IF LNAPP-CREDIT-SCORE >= 650
037600         MOVE 18                   TO WS-CREDIT-RISK
037700     ELSE
037800     IF LNAPP-CREDIT-SCORE >= 620
037900         MOVE 23                   TO WS-CREDIT-RISK
038000     ELSE
038100         MOVE 25                   TO WS-CREDIT-RISK.
038200*
038300     IF WS-CURRENT-DTI NOT > 0.20
038400         MOVE 5                    TO WS-DTI-RISK
038500     ELSE
038600     IF WS-CURRENT-DTI NOT > 0.30
038700         MOVE 10                   TO WS-DTI-RISK
038800     ELSE
038900     IF WS-CURRENT-DTI NOT > 0.36
039000         MOVE 15                   TO WS-DTI-RISK
039100     ELSE
039200     IF WS-CURRENT-DTI NOT > 0.43
039300         MOVE 20                   TO WS-DTI-RISK
039400     ELSE
039500         MOVE 25                   TO WS-DTI-RISK.
039600*
039700     IF LNAPP-ANNUAL-INCOME > 0
039800         COMPUTE WS-LOAN-TO-INCOME-RATIO =
039900             LNAPP-REQUESTED-AMOUNT / LNAPP-ANNUAL-INCOME
040000     ELSE
040100         MOVE 999                  TO WS-LOAN-TO-INCOME-RATIO.     UW-0366
040200*
040300     IF WS-LOAN-TO-INCOME-RATIO NOT > 0.25
040400         MOVE 5                    TO WS-INCOME-RISK
040500     ELSE
040600     IF WS-LOAN-TO-INCOME-RATIO NOT > 0.50
040700         MOVE 10                   TO WS-INCOME-RISK
040800     ELSE
040900     IF WS-LOAN-TO-INCOME-RATIO NOT > 0.75
041000         MOVE 15                   TO WS-INCOME-RISK
041100     ELSE
041200     IF WS-LOAN-TO-INCOME-RATIO NOT > 1.00
041300         MOVE 20                   TO WS-INCOME-RISK
041400     ELSE
041500         MOVE 25                   TO WS-INCOME-RISK.
041600*
041700     IF LNAPP-YEARS-EMPLOYED >= 5
041800         MOVE 5                    TO WS-EMPLOYMENT-RISK
041900     ELSE
042000     IF LNAPP-YEARS-EMPLOYED >= 2
042100         MOVE 10                   TO WS-EMPLOYMENT-RISK
042200     ELSE
042300     IF LNAPP-YEARS-EMPLOYED >= 1
042400         MOVE 18                   TO WS-EMPLOYMENT-RISK
042500     ELSE
042600         MOVE 25                   TO WS-EMPLOYMENT-RISK.
042700*
042800*    BANKRUPTCY PENALTY CAPS AT 30 - SEE TKT# UW-0042, DO NOT
042900*    REMOVE THE MIN-TEST BELOW.
043000     COMPUTE WS-BANKRUPTCY-PENALTY = LNAPP-BANKRUPTCIES * 15.
043100     IF WS-BANKRUPTCY-PENALTY > 30                                 UW-0042
043200         MOVE 30                   TO WS-BANKRUPTCY-PENALTY.
043300*
043400     COMPUTE WS-TOTAL-RISK-SCORE ROUNDED =
043500         WS-CREDIT-RISK + WS-DTI-RISK + WS-INCOME-RISK
043600                        + WS-EMPLOYMENT-RISK
043700                        + WS-BANKRUPTCY-PENALTY.
043800     IF WS-TOTAL-RISK-SCORE > 100
043900         MOVE 100                  TO WS-TOTAL-RISK-SCORE.
044000*
044100     IF WS-TOTAL-RISK-SCORE NOT > 25
044200         MOVE 'LOW'                TO WS-RISK-LEVEL
044300     ELSE
044400     IF WS-TOTAL-RISK-SCORE NOT > 50
044500         MOVE 'MODERATE'           TO WS-RISK-LEVEL
044600     ELSE
044700     IF WS-TOTAL-RISK-SCORE NOT > 75
044800         MOVE 'HIGH'               TO WS-RISK-LEVEL
044900     ELSE
045000         MOVE 'VERY-HIGH'          TO WS-RISK-LEVEL.
045100*
045200     IF LNAPP-CREDIT-SCORE < 620
045300         MOVE 'DENY - Credit score below minimum'
045400                                   TO WS-RECOMMENDATION
045500     ELSE
045600     IF WS-CURRENT-DTI > 0.43
045700         MOVE 'DENY - DTI exceeds maximum'
045800                                   TO WS-RECOMMENDATION
045900     ELSE
046000     IF WS-TOTAL-RISK-SCORE NOT > 35
046100         MOVE 'APPROVE - Strong application'
046200                                   TO WS-RECOMMENDATION
046300     ELSE
046400     IF WS-TOTAL-RISK-SCORE NOT > 55
046500         MOVE 'APPROVE WITH CONDITIONS'
046600                                   TO WS-RECOMMENDATION
046700     ELSE
046800     IF WS-TOTAL-RISK-SCORE NOT > 75
046900         MOVE 'REFER TO SENIOR UNDERWRITER'
047000                                   TO WS-RECOMMENDATION
047100     ELSE
047200         MOVE 'DENY - High risk'   TO WS-RECOMMENDATION.
047300*
047400     IF WS-TOTAL-RISK-SCORE NOT > 30
047500         MOVE 'Very High (90%+)'   TO WS-APPROVAL-LIKELIHOOD
047600     ELSE
047700     IF WS-TOTAL-RISK-SCORE NOT > 45
047800         MOVE 'High (70-89%)'      TO WS-APPROVAL-LIKELIHOOD
047900     ELSE
048000     IF WS-TOTAL-RISK-SCORE NOT > 60
048100         MOVE 'Moderate (50-69%)'  TO WS-APPROVAL-LIKELIHOOD
048200     ELSE
048300     IF WS-TOTAL-RISK-SCORE NOT > 75
048400         MOVE 'Low (25-49%)'       TO WS-APPROVAL-LIKELIHOOD
048500     ELSE
048600         MOVE 'Very Low (<25%)'    TO WS-APPROVAL-LIKELIHOOD.
048700*
048800******************************************
048900*   LOAN PRICING ENGINE                   *
049000******************************************
049100*
049200 B300-PRICE-LOAN.
049300     PERFORM C200-RATE-BUILDUP.
049400     PERFORM C100-AMORTIZE.
049500*
049600 C200-RATE-BUILDUP.
049700     IF WS-CREDIT-TIER = 'EXCELLENT'
049800         MOVE -1.50                TO WS-TIER-ADJUSTMENT
049900     ELSE
050000     IF WS-CREDIT-TIER = 'GOOD'
050100         MOVE -0.50                TO WS-TIER-ADJUSTMENT
050200     ELSE
050300     IF WS-CREDIT-TIER = 'FAIR'
050400         MOVE 1.00                 TO WS-TIER-ADJUSTMENT
050500     ELSE
050600     IF WS-CREDIT-TIER = 'POOR'
050700         MOVE 2.50                 TO WS-TIER-ADJUSTMENT
050800     ELSE
050900         MOVE 0.00                 TO WS-TIER-ADJUSTMENT.
051000*
051100     IF WS-RISK-LEVEL = 'LOW'
051200         MOVE -0.50                TO WS-RISK-ADJUSTMENT
051300     ELSE
051400     IF WS-RISK-LEVEL = 'MODERATE'
051500         MOVE 0.50                 TO WS-RISK-ADJUSTMENT
051600     ELSE
051700     IF WS-RISK-LEVEL = 'HIGH'
051800         MOVE 1.50                 TO WS-RISK-ADJUSTMENT
051900     ELSE
052000     IF WS-RISK-LEVEL = 'VERY-HIGH'
052100         MOVE 3.00                 TO WS-RISK-ADJUSTMENT
052200     ELSE
052300         MOVE 0.00                 TO WS-RISK-ADJUSTMENT.
052400*
052500     COMPUTE WS-FINAL-RATE ROUNDED =
052600         WS-BASE-INTEREST-RATE + WS-TIER-ADJUSTMENT
052700                                + WS-RISK-ADJUSTMENT.
052800*    RATE FLOOR RAISED TO 5.00 PER TKT# UW-0512 - DO NOT LOWER
052900*    WITHOUT INVESTOR SIGN-OFF.
053000     IF WS-FINAL-RATE < 5.00
053100         MOVE 5.00                 TO WS-FINAL-RATE.
053200*
053300 C100-AMORTIZE.
053400     COMPUTE WS-MONTHLY-RATE ROUNDED =
053500         WS-FINAL-RATE / 100 / 12.
053600     MOVE 1                        TO WS-POWER-TERM.
053700     MOVE 0                        TO WS-POWER-SUB.
053800     PERFORM C150-COMPUTE-POWER
053900         UNTIL WS-POWER-SUB NOT < LNAPP-REQUESTED-TERM-MONTHS.
054000*
054100     IF WS-MONTHLY-RATE > 0
054200         COMPUTE WS-PROPOSED-PAYMENT ROUNDED =
054300             LNAPP-REQUESTED-AMOUNT * WS-MONTHLY-RATE
054400                                     * WS-POWER-TERM
054500                               / (WS-POWER-TERM - 1)
054600     ELSE
054700         COMPUTE WS-PROPOSED-PAYMENT ROUNDED =
054800             LNAPP-REQUESTED-AMOUNT / LNAPP-REQUESTED-TERM-MONTHS.
054900*
055000     COMPUTE WS-TOTAL-REPAYMENT ROUNDED =
055100         WS-PROPOSED-PAYMENT * LNAPP-REQUESTED-TERM-MONTHS.
055200     COMPUTE WS-TOTAL-INTEREST ROUNDED =
055300         WS-TOTAL-REPAYMENT - LNAPP-REQUESTED-AMOUNT.
055400     COMPUTE WS-FIRST-PMT-INTEREST ROUNDED =
055500         LNAPP-REQUESTED-AMOUNT * WS-MONTHLY-RATE.
055600     COMPUTE WS-FIRST-PMT-PRINCIPAL ROUNDED =
055700         WS-PROPOSED-PAYMENT - WS-FIRST-PMT-INTEREST.
055800*
055900 C150-COMPUTE-POWER.
056000     COMPUTE WS-POWER-TERM ROUNDED =
056100         WS-POWER-TERM * (1 + WS-MONTHLY-RATE).
056200     ADD 1                         TO WS-POWER-SUB.
056300*
056400******************************************
056500*   DECISION ASSEMBLER                    *
056600******************************************
056700*
056800 B450-DECISION-MAP.
056900     MOVE WS-RECOMMENDATION        TO WS-DECISION-REASON.
057000     IF WS-RECOMMENDATION = 'APPROVE - Strong application'
057100         MOVE 'APPROVED'           TO WS-DECISION-STATUS
057200     ELSE
057300     IF WS-RECOMMENDATION = 'APPROVE WITH CONDITIONS'
057400         MOVE 'APPROVED-COND'      TO WS-DECISION-STATUS
057500     ELSE
057600     IF WS-RECOMMENDATION = 'REFER TO SENIOR UNDERWRITER'
057700         MOVE 'REFER'              TO WS-DECISION-STATUS
057800     ELSE
057900         MOVE 'DENIED'             TO WS-DECISION-STATUS.
058000*
058100 B500-ASSEMBLE-DECISION.
058200     MOVE 'N'                      TO WS-PRICED-SW.
058300     IF WS-DECISION-STATUS = 'APPROVED' OR 'APPROVED-COND'
058400         SET WS-LOAN-WAS-PRICED TO TRUE.
058500*
058600     MOVE LNAPP-APPLICATION-ID     TO LNDEC-APPLICATION-ID.
058700     MOVE WS-DECISION-STATUS        TO LNDEC-DECISION-STATUS.
058800     MOVE WS-CREDIT-TIER            TO LNDEC-CREDIT-TIER.
058900     MOVE WS-TOTAL-RISK-SCORE        TO LNDEC-RISK-SCORE.
059000     MOVE WS-RISK-LEVEL               TO LNDEC-RISK-LEVEL.
059100     MOVE WS-PROPOSED-DTI-PCT          TO LNDEC-PROPOSED-DTI-PCT.
059200     MOVE WS-DECISION-REASON            TO LNDEC-DECISION-REASON.
059300*
059400     IF WS-LOAN-WAS-PRICED
059500         MOVE WS-FINAL-RATE         TO LNDEC-INTEREST-RATE
059600         MOVE WS-PROPOSED-PAYMENT    TO LNDEC-MONTHLY-PAYMENT
059700         MOVE WS-TOTAL-INTEREST       TO LNDEC-TOTAL-INTEREST
059800         MOVE WS-TOTAL-REPAYMENT       TO LNDEC-TOTAL-REPAYMENT
059900     ELSE
060000         MOVE 0                     TO LNDEC-INTEREST-RATE
060100         MOVE 0                     TO LNDEC-MONTHLY-PAYMENT
060200         MOVE 0                     TO LNDEC-TOTAL-INTEREST
060300         MOVE 0                     TO LNDEC-TOTAL-REPAYMENT.
060400*
060500 B600-WRITE-DECISION.
060600     WRITE LNDEC2000-REC.
060700*
060800******************************************
060900*   DECISION REPORT WRITER                *
061000******************************************
061100*
061200 B700-WRITE-DECISION-BLOCK.
061300     MOVE SPACES                    TO LNRPT-DEC-LINE-1.
061400     MOVE LNAPP-APPLICATION-ID        TO LNRPT-DEC1-ID.
061500     MOVE WS-DECISION-STATUS           TO LNRPT-DEC1-STATUS.
061600     MOVE WS-CREDIT-TIER                TO LNRPT-DEC1-TIER.
061700     MOVE LNRPT-DEC-LINE-1                TO REPORT-LINE.
061800     WRITE REPORT-LINE.
061900*
062000     MOVE SPACES                    TO LNRPT-DEC-LINE-2.
062100     MOVE WS-TOTAL-RISK-SCORE         TO LNRPT-DEC2-RISK-SCORE.
062200     MOVE WS-RISK-LEVEL                TO LNRPT-DEC2-RISK-LEVEL.
062300     MOVE WS-CURRENT-DTI-PCT            TO LNRPT-DEC2-CURR-DTI.
062400     MOVE WS-PROPOSED-DTI-PCT            TO LNRPT-DEC2-PROP-DTI.
062500     MOVE LNRPT-DEC-LINE-2                 TO REPORT-LINE.
062600     WRITE REPORT-LINE.
062700*
062800     MOVE SPACES                    TO LNRPT-DEC-LINE-3.
062900     MOVE WS-RECOMMENDATION
063000                              TO LNRPT-DEC3-RECOMMENDATION.
063100     MOVE LNRPT-DEC-LINE-3               TO REPORT-LINE.
063200     WRITE REPORT-LINE.
063300*
063400     IF WS-LOAN-WAS-PRICED
063500         MOVE SPACES                TO LNRPT-DEC-LINE-4
063600         MOVE LNAPP-REQUESTED-AMOUNT TO LNRPT-DEC4-AMOUNT
063700         MOVE WS-FINAL-RATE           TO LNRPT-DEC4-RATE
063800         MOVE LNAPP-REQUESTED-TERM-MONTHS
063900                                       TO LNRPT-DEC4-TERM
064000         MOVE WS-PROPOSED-PAYMENT       TO LNRPT-DEC4-PAYMENT
064100         MOVE LNRPT-DEC-LINE-4            TO REPORT-LINE
064200         WRITE REPORT-LINE
064300*
064400         MOVE SPACES                 TO LNRPT-DEC-LINE-5
064500         MOVE WS-TOTAL-INTEREST        TO LNRPT-DEC5-TOT-INTEREST
064600         MOVE WS-TOTAL-REPAYMENT        TO
064700                                   LNRPT-DEC5-TOT-REPAYMENT
064800         MOVE LNRPT-DEC-LINE-5             TO REPORT-LINE
064900         WRITE REPORT-LINE.
065000*
065100     MOVE SPACES                     TO LNRPT-DEC-LINE-6.
065200     MOVE WS-DECISION-REASON           TO LNRPT-DEC6-REASON.
065300     MOVE LNRPT-DEC-LINE-6                TO REPORT-LINE.
065400     WRITE REPORT-LINE.
065500*
065600 B800-ACCUM-TOTALS.
065700     IF WS-DECISION-STATUS = 'APPROVED'
065800         ADD 1                      TO WS-APPROVED-CTR
065900         ADD LNAPP-REQUESTED-AMOUNT TO WS-TOTAL-APPROVED-AMT
066000     ELSE
066100     IF WS-DECISION-STATUS = 'APPROVED-COND'
066200         ADD 1                      TO WS-COND-CTR
066300         ADD LNAPP-REQUESTED-AMOUNT TO WS-TOTAL-APPROVED-AMT
066400     ELSE
066500     IF WS-DECISION-STATUS = 'REFER'
066600         ADD 1                      TO WS-REFER-CTR
066700     ELSE
066800         ADD 1                      TO WS-DENIED-CTR.
066900*
067000 B900-WRITE-TOTALS.
067100     MOVE SPACES                     TO LNRPT-TOT-LINE-1.
067200     MOVE REC-CTR                      TO LNRPT-TOT1-READ.
067300     MOVE LNRPT-TOT-LINE-1                TO REPORT-LINE.
067400     WRITE REPORT-LINE.
067500*
067600     MOVE SPACES                      TO LNRPT-TOT-LINE-2.
067700     MOVE WS-APPROVED-CTR               TO LNRPT-TOT2-APPR.
067800     MOVE WS-COND-CTR                    TO LNRPT-TOT2-COND.
067900     MOVE LNRPT-TOT-LINE-2                  TO REPORT-LINE.
068000     WRITE REPORT-LINE.
068100*
068200     MOVE SPACES                      TO LNRPT-TOT-LINE-3.
068300     MOVE WS-REFER-CTR                  TO LNRPT-TOT3-REFER.
068400     MOVE WS-DENIED-CTR                  TO LNRPT-TOT3-DENY.
068500     MOVE LNRPT-TOT-LINE-3                  TO REPORT-LINE.
068600     WRITE REPORT-LINE.
068700*
068800     MOVE SPACES                      TO LNRPT-TOT-LINE-4.
068900     MOVE WS-TOTAL-APPROVED-AMT         TO LNRPT-TOT4-AMOUNT.
069000     MOVE LNRPT-TOT-LINE-4                  TO REPORT-LINE.
069100     WRITE REPORT-LINE.
